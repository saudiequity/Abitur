000100*---------------------------------
000200* FDTVMRPT.CBL
000300* TVM batch summary report line.
000400* Written once at end of job -
000500* no page breaks, the job is a
000600* single printed page.
000700*---------------------------------
000800 FD  REPORT-FILE
000900     LABEL RECORDS ARE OMITTED.
001000 01  REPORT-RECORD                PIC X(80).
