000100*---------------------------------
000200* SLCALCRS.CBL
000300* FILE-CONTROL entry for the TVM
000400* calculation result file.
000500*---------------------------------
000600     SELECT CALC-RESULT-FILE
000700         ASSIGN TO "CALCRES"
000800         ORGANIZATION IS LINE SEQUENTIAL.
