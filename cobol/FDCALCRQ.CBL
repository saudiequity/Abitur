000100*---------------------------------
000200* FDCALCRQ.CBL
000300* TVM calculation request record.
000400* One record is one independent
000500* PV/FV calculation request - there
000600* is no master file behind this,
000700* each record stands alone.
000800*---------------------------------
000900 FD  CALC-REQUEST-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  CALC-REQUEST-RECORD.
001200     05  REQ-ID                   PIC 9(6).
001300     05  REQ-CALC-TYPE            PIC X(2).
001400*        01 THRU 12 = ANNUITY UNIT
001500*        13 THRU 17 = PRESENT VALUE UNIT
001600*        18 THRU 19 = PV BETWEEN CF UNIT
001700     05  REQ-CASH-FLOW            PIC S9(11)V9(2).
001800     05  REQ-INTEREST             PIC S9(1)V9(6).
001900     05  REQ-PERIODS              PIC S9(5)V9(4).
002000     05  REQ-FREQUENCY            PIC 9(3).
002100     05  REQ-DAYS                 PIC 9(5).
002200     05  FILLER                   PIC X(10).
002300
002400*---------------------------------
002500* Numeric-compare view of the calc
002600* type code, so DISPATCH-THE-
002700* REQUEST can test numeric ranges
002800* instead of alpha ranges.
002900*---------------------------------
003000 01  CALC-REQUEST-TYPE-VIEW REDEFINES CALC-REQUEST-RECORD.
003100     05  FILLER                   PIC 9(6).
003200     05  REQ-CALC-TYPE-NUM        PIC 99.
003300     05  FILLER                   PIC X(47).
