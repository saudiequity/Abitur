000100*---------------------------------
000200* SLCALCRQ.CBL
000300* FILE-CONTROL entry for the TVM
000400* calculation request file.
000500*---------------------------------
000600     SELECT CALC-REQUEST-FILE
000700         ASSIGN TO "CALCREQ"
000800         ORGANIZATION IS LINE SEQUENTIAL.
