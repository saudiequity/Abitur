000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TVMBAT01.
000300 AUTHOR. D. KRAUSE.
000400 INSTALLATION.
000500 DATE-WRITTEN. 03/14/87.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------
000900* Time-value-of-money calculation
001000* batch job.  Reads a file of
001100* independent PV/FV calculation
001200* requests, dispatches each one
001300* to the annuity, present value
001400* or pv-between-cf formula group
001500* by calc type code, writes one
001600* result record per request and
001700* prints the end-of-job unit
001800* summary.  There is no master
001900* file and no posting step -
002000* every record stands on its own.
002100*---------------------------------
002200*---------------------------------
002300* CHANGE LOG
002400*---------------------------------
002500* 03/14/87  DK   CR-0142  ORIGINAL PROGRAM - DRIVES THE
002600*                         ANNUITY, PRESENT VALUE AND
002700*                         PV-BETWEEN-CF UNITS.
002800* 08/02/88  DK   CR-0203  ADDED PV-BETWEEN-CF DISPATCH
002900*                         RANGE (CALC TYPES 18-19).
003000* 11/20/90  PA   CR-0311  MOVED CALC-TYPE DISPATCH OFF
003100*                         A NESTED IF CHAIN AND ONTO A
003200*                         SEARCHED TABLE - TOO MANY NEW
003300*                         CALC TYPES TO KEEP STRAIGHT.
003400* 02/05/93  RO   CR-0398  SUMMARY REPORT NOW SHOWS A
003500*                         SEPARATE ERROR COUNT PER UNIT
003600*                         INSTEAD OF ONE COMBINED COUNT.
003700* 09/14/95  LMS  CR-0455  DASH LINE WIDTH MATCHED TO THE
003800*                         TOTAL LINE AFTER AN OPERATIONS
003900*                         COMPLAINT ABOUT THE RULE BEING
004000*                         SHORTER THAN THE COLUMNS ABOVE.
004100* 01/08/99  JFT  Y2K-0911 Y2K REVIEW - NO DATE-SENSITIVE
004200*                         FIELDS IN CALC-REQUEST OR
004300*                         CALC-RESULT.  NO CHANGE MADE.
004400* 06/12/02  JFT  CR-0512  SPLIT THE UNIT FORMULAS OUT OF
004500*                         THIS PROGRAM AND INTO CALLED
004600*                         SUBPROGRAMS (TVMANN01/TVMPRV01/
004700*                         TVMPVB01) SO EACH UNIT CAN BE
004800*                         MAINTAINED WITHOUT TOUCHING THE
004900*                         BATCH DRIVER.
005000* 03/11/04  GRH  CR-0533  CODING-STANDARDS AUDIT - DISPATCH
005100*                         NOW FALLS THROUGH TO AN EXIT
005200*                         PARAGRAPH WITH GO TO INSTEAD OF A
005300*                         TRAILING ELSE, AND ALSO CATCHES A
005400*                         CALC TYPE THAT MATCHES NONE OF THE
005500*                         TABLE'S 19 ENTRIES - THAT RECORD
005600*                         NOW GETS AN ERROR RESULT WRITTEN
005700*                         INSTEAD OF BEING SILENTLY DROPPED.
005800*                         REPORT PRINT PARAGRAPHS RANGED
005900*                         WITH A SINGLE PERFORM ... THRU.
006000* 03/15/04  GRH  CR-0534  SHOP STANDARDS REVIEW FOUND NO
006100*                         OTHER PROGRAM ON THIS SYSTEM USES
006200*                         CALL USING OR A LINKAGE SECTION -
006300*                         PULLED THE THREE UNIT SUBPROGRAMS
006400*                         (TVMANN01/TVMPRV01/TVMPVB01) BACK
006500*                         IN AS PERFORMED PARAGRAPH GROUPS
006600*                         OF THIS ONE PROGRAM, THE SAME SHAPE
006700*                         AS THE OLD SALES REPORT JOB.  THE
006800*                         THREE UNITS NOW WORK DIRECTLY OFF
006900*                         CALC-REQUEST-RECORD AND CALC-RESULT-
007000*                         RECORD INSTEAD OF A PARAMETER BLOCK.
007100*                         ALSO DROPPED TWO WORK FIELDS THAT
007200*                         CAME OVER FROM THE OLD SUBPROGRAMS'
007300*                         WORK AREA BUT WERE NEVER SET OR
007400*                         TESTED BY ANY FORMULA.
007500*---------------------------------
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300     COPY "SLCALCRQ.CBL".
008400
008500     COPY "SLCALCRS.CBL".
008600
008700     COPY "SLTVMRPT.CBL".
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200     COPY "FDCALCRQ.CBL".
009300
009400     COPY "FDCALCRS.CBL".
009500
009600     COPY "FDTVMRPT.CBL".
009700
009800 WORKING-STORAGE SECTION.
009900
010000*---------------------------------
010100* Calc-type dispatch table - maps
010200* the two-digit calc type code to
010300* the one-letter unit code that
010400* picks which paragraph group
010500* handles the request.  Built the
010600* same way the old sales report
010700* built its division/category
010800* tables.
010900*---------------------------------
011000 01  THE-CALC-TYPES.
011100     05  FILLER       PIC 99 VALUE 01.
011200     05  FILLER       PIC X  VALUE "A".
011300     05  FILLER       PIC 99 VALUE 02.
011400     05  FILLER       PIC X  VALUE "A".
011500     05  FILLER       PIC 99 VALUE 03.
011600     05  FILLER       PIC X  VALUE "A".
011700     05  FILLER       PIC 99 VALUE 04.
011800     05  FILLER       PIC X  VALUE "A".
011900     05  FILLER       PIC 99 VALUE 05.
012000     05  FILLER       PIC X  VALUE "A".
012100     05  FILLER       PIC 99 VALUE 06.
012200     05  FILLER       PIC X  VALUE "A".
012300     05  FILLER       PIC 99 VALUE 07.
012400     05  FILLER       PIC X  VALUE "A".
012500     05  FILLER       PIC 99 VALUE 08.
012600     05  FILLER       PIC X  VALUE "A".
012700     05  FILLER       PIC 99 VALUE 09.
012800     05  FILLER       PIC X  VALUE "A".
012900     05  FILLER       PIC 99 VALUE 10.
013000     05  FILLER       PIC X  VALUE "A".
013100     05  FILLER       PIC 99 VALUE 11.
013200     05  FILLER       PIC X  VALUE "A".
013300     05  FILLER       PIC 99 VALUE 12.
013400     05  FILLER       PIC X  VALUE "A".
013500     05  FILLER       PIC 99 VALUE 13.
013600     05  FILLER       PIC X  VALUE "P".
013700     05  FILLER       PIC 99 VALUE 14.
013800     05  FILLER       PIC X  VALUE "P".
013900     05  FILLER       PIC 99 VALUE 15.
014000     05  FILLER       PIC X  VALUE "P".
014100     05  FILLER       PIC 99 VALUE 16.
014200     05  FILLER       PIC X  VALUE "P".
014300     05  FILLER       PIC 99 VALUE 17.
014400     05  FILLER       PIC X  VALUE "P".
014500     05  FILLER       PIC 99 VALUE 18.
014600     05  FILLER       PIC X  VALUE "B".
014700     05  FILLER       PIC 99 VALUE 19.
014800     05  FILLER       PIC X  VALUE "B".
014900 01  FILLER REDEFINES THE-CALC-TYPES.
015000     05  CALC-TYPE-TABLE OCCURS 19 TIMES
015100          INDEXED BY CALC-TYPE-INDEX.
015200         10  CALC-TYPE-CODE       PIC 99.
015300         10  CALC-TYPE-UNIT       PIC X.
015400
015500 77  UNIT-CODE                    PIC X.
015600 77  CALC-REQUEST-AT-END          PIC X.
015700
015800*---------------------------------
015900* Running totals, one set per
016000* unit, accumulated while the
016100* request file is read.  Not a
016200* sorted control break - the
016300* three units are interleaved on
016400* the input file in arrival
016500* order, so each record simply
016600* adds to its own unit's counts.
016700*---------------------------------
016800 77  ANNUITY-RECORDS              PIC 9(6) COMP.
016900 77  ANNUITY-OK-COUNT             PIC 9(6) COMP.
017000 77  ANNUITY-ERROR-COUNT          PIC 9(6) COMP.
017100
017200 77  PRESENT-VALUE-RECORDS        PIC 9(6) COMP.
017300 77  PRESENT-VALUE-OK-COUNT       PIC 9(6) COMP.
017400 77  PRESENT-VALUE-ERROR-COUNT    PIC 9(6) COMP.
017500
017600 77  PV-BETWEEN-RECORDS           PIC 9(6) COMP.                CR-0398
017700 77  PV-BETWEEN-OK-COUNT          PIC 9(6) COMP.                CR-0398
017800 77  PV-BETWEEN-ERROR-COUNT       PIC 9(6) COMP.                CR-0398
017900
018000 77  GRAND-RECORDS                PIC 9(6) COMP.
018100 77  GRAND-OK-COUNT                PIC 9(6) COMP.
018200 77  GRAND-ERROR-COUNT            PIC 9(6) COMP.
018300
018400*---------------------------------
018500* Report print lines.
018600*---------------------------------
018700 01  HEADING-LINE-1.
018800     05  FILLER               PIC X(29)
018900         VALUE "TVM CALCULATION BATCH SUMMARY".
019000     05  FILLER               PIC X(17) VALUE SPACE.
019100
019200 01  HEADING-LINE-2.
019300     05  FILLER               PIC X(18) VALUE "UNIT".
019400     05  FILLER               PIC X(10) VALUE "RECORDS".
019500     05  FILLER               PIC X(9)  VALUE "OK".
019600     05  FILLER               PIC X(9)  VALUE "ERRORS".
019700
019800 01  UNIT-LINE.
019900     05  UNIT-LINE-NAME       PIC X(18).
020000     05  UNIT-LINE-RECORDS    PIC ZZZ,ZZ9.
020100     05  FILLER               PIC X(3) VALUE SPACE.
020200     05  UNIT-LINE-OK         PIC ZZZ,ZZ9.
020300     05  FILLER               PIC X(4) VALUE SPACE.
020400     05  UNIT-LINE-ERRORS     PIC ZZZ,ZZ9.
020500
020600 01  DASH-LINE.                                                 CR-0455
020700     05  FILLER               PIC X(48) VALUE ALL "-".          CR-0455
020800
020900 01  TOTAL-LINE.
021000     05  TOTAL-LINE-NAME      PIC X(18) VALUE "TOTAL".
021100     05  TOTAL-LINE-RECORDS   PIC ZZZ,ZZ9.
021200     05  FILLER               PIC X(3) VALUE SPACE.
021300     05  TOTAL-LINE-OK        PIC ZZZ,ZZ9.
021400     05  FILLER               PIC X(4) VALUE SPACE.
021500     05  TOTAL-LINE-ERRORS    PIC ZZZ,ZZ9.
021600
021700 77  ANNUITY-LITERAL              PIC X(18) VALUE "ANNUITY".
021800 77  PRESENT-VALUE-LITERAL        PIC X(18) VALUE "PRESENT VALUE".
021900 77  PV-BETWEEN-LITERAL           PIC X(18) VALUE "PV BETWEEN CF".
022000
022100*---------------------------------                              CR-0534
022200* Common calc work area - rate,                                 CR-0534
022300* period and result breakdowns,                                 CR-0534
022400* same habit as the CD-GMT-OFF                                  CR-0534
022500* breakdown in the old date                                     CR-0534
022600* routines, kept for the occasional                              CR-0534
022700* trace DISPLAY a maintainer adds                                CR-0534
022800* while chasing a bad rate or a                                 CR-0534
022900* truncated result.                                             CR-0534
023000*---------------------------------                              CR-0534
023100 01  WORK-RATE-AREA               PIC S9(1)V9(6).               CR-0534
023200 01  WORK-RATE-PARTS REDEFINES WORK-RATE-AREA.                  CR-0534
023300     05  WORK-RATE-SIGN           PIC S9.                       CR-0534
023400     05  WORK-RATE-DECIMALS       PIC 9(6).                     CR-0534
023500
023600 01  WORK-PERIODS-AREA            PIC S9(5)V9(4).               CR-0534
023700 01  WORK-PERIODS-PARTS REDEFINES WORK-PERIODS-AREA.            CR-0534
023800     05  WORK-PERIODS-SIGN        PIC S9.                       CR-0534
023900     05  WORK-PERIODS-DECIMALS    PIC 9(9).                     CR-0534
024000
024100 01  WORK-RESULT-DISPLAY.                                       CR-0534
024200     05  WORK-RESULT-WHOLE        PIC S9(13).                   CR-0534
024300     05  WORK-RESULT-FRAC         PIC 9(4).                     CR-0534
024400 01  WORK-RESULT-VALUE REDEFINES WORK-RESULT-DISPLAY            CR-0534
024500                                  PIC S9(13)V9(4).               CR-0534
024600
024700*---------------------------------                              CR-0534
024800* Common factor fields - full                                   CR-0534
024900* precision carried here, only                                  CR-0534
025000* the final move to RES-VALUE                                  CR-0534
025100* is ROUNDED.                                                   CR-0534
025200*---------------------------------                              CR-0534
025300 01  WORK-ONE-PLUS-I              PIC S9(3)V9(9).               CR-0534
025400 01  WORK-NUMERATOR               PIC S9(13)V9(9).              CR-0534
025500 01  WORK-DENOMINATOR             PIC S9(13)V9(9).              CR-0534
025600 01  WORK-UNIT-VALUE              PIC S9(13)V9(9).              CR-0534
025700
025800*---------------------------------                              CR-0534
025900* Annuity unit work area (calc                                  CR-0534
026000* types 01-12) - flags set once                                 CR-0534
026100* per record by LOAD-FORMULA-                                   CR-0534
026200* FLAGS from the annuity type                                   CR-0534
026300* table below.                                                  CR-0534
026400*   WORK-PV-FLAG   Y=PV, N=FV                                    CR-0534
026500*   WORK-DUE-FLAG  Y=due, N=ordinary                             CR-0534
026600*   WORK-FREQ-FLAG Y=rescale by freq                             CR-0534
026700*   WORK-UNIT-FLAG Y=unit value only                             CR-0534
026800*---------------------------------                              CR-0534
026900 77  WORK-PV-FLAG                 PIC X.                        CR-0534
027000 77  WORK-DUE-FLAG                PIC X.                        CR-0534
027100 77  WORK-FREQ-FLAG               PIC X.                        CR-0534
027200 77  WORK-UNIT-FLAG               PIC X.                        CR-0534
027300
027400 01  THE-ANNUITY-TYPES.
027500     05  FILLER PIC 99 VALUE 01.  05  FILLER PIC X VALUE "Y".
027600     05  FILLER PIC X  VALUE "N". 05  FILLER PIC X VALUE "N".
027700     05  FILLER PIC X  VALUE "Y".
027800     05  FILLER PIC 99 VALUE 02.  05  FILLER PIC X VALUE "N".
027900     05  FILLER PIC X  VALUE "N". 05  FILLER PIC X VALUE "N".
028000     05  FILLER PIC X  VALUE "Y".
028100     05  FILLER PIC 99 VALUE 03.  05  FILLER PIC X VALUE "Y".
028200     05  FILLER PIC X  VALUE "Y". 05  FILLER PIC X VALUE "N".
028300     05  FILLER PIC X  VALUE "Y".
028400     05  FILLER PIC 99 VALUE 04.  05  FILLER PIC X VALUE "N".
028500     05  FILLER PIC X  VALUE "Y". 05  FILLER PIC X VALUE "N".
028600     05  FILLER PIC X  VALUE "Y".
028700     05  FILLER PIC 99 VALUE 05.  05  FILLER PIC X VALUE "Y".
028800     05  FILLER PIC X  VALUE "N". 05  FILLER PIC X VALUE "N".
028900     05  FILLER PIC X  VALUE "N".
029000     05  FILLER PIC 99 VALUE 06.  05  FILLER PIC X VALUE "N".
029100     05  FILLER PIC X  VALUE "N". 05  FILLER PIC X VALUE "N".
029200     05  FILLER PIC X  VALUE "N".
029300     05  FILLER PIC 99 VALUE 07.  05  FILLER PIC X VALUE "Y".
029400     05  FILLER PIC X  VALUE "Y". 05  FILLER PIC X VALUE "N".
029500     05  FILLER PIC X  VALUE "N".
029600     05  FILLER PIC 99 VALUE 08.  05  FILLER PIC X VALUE "N".
029700     05  FILLER PIC X  VALUE "Y". 05  FILLER PIC X VALUE "N".
029800     05  FILLER PIC X  VALUE "N".
029900     05  FILLER PIC 99 VALUE 09.  05  FILLER PIC X VALUE "Y".
030000     05  FILLER PIC X  VALUE "N". 05  FILLER PIC X VALUE "Y".
030100     05  FILLER PIC X  VALUE "N".
030200     05  FILLER PIC 99 VALUE 10.  05  FILLER PIC X VALUE "N".
030300     05  FILLER PIC X  VALUE "N". 05  FILLER PIC X VALUE "Y".
030400     05  FILLER PIC X  VALUE "N".
030500     05  FILLER PIC 99 VALUE 11.  05  FILLER PIC X VALUE "Y".
030600     05  FILLER PIC X  VALUE "Y". 05  FILLER PIC X VALUE "Y".
030700     05  FILLER PIC X  VALUE "N".
030800     05  FILLER PIC 99 VALUE 12.  05  FILLER PIC X VALUE "N".
030900     05  FILLER PIC X  VALUE "Y". 05  FILLER PIC X VALUE "Y".
031000     05  FILLER PIC X  VALUE "N".
031100 01  FILLER REDEFINES THE-ANNUITY-TYPES.
031200     05  ANNUITY-TYPE-TABLE OCCURS 12 TIMES
031300          INDEXED BY ANNUITY-TYPE-INDEX.
031400         10  ANNUITY-TYPE-CODE    PIC 99.
031500         10  ANNUITY-TYPE-PV      PIC X.
031600         10  ANNUITY-TYPE-DUE     PIC X.
031700         10  ANNUITY-TYPE-FREQ    PIC X.
031800         10  ANNUITY-TYPE-UNIT    PIC X.
031900
032000*---------------------------------                              CR-0534
032100* Present value unit work area                                  CR-0534
032200* (calc types 13-17).  WORK-                                    CR-0534
032300* FORMULA-CODE, set by the table                                CR-0534
032400* search below, drives the                                      CR-0534
032500* dispatch in CALCULATE-THE-                                    CR-0534
032600* PRESENT-VALUE:                                                CR-0534
032700*   P = perpetuity                                               CR-0534
032800*   A = plain annual                                             CR-0534
032900*   F = daily, 365-day basis                                     CR-0534
033000*   T = daily, 360-day basis                                     CR-0534
033100*   C = continuous compounding                                   CR-0534
033200*---------------------------------                              CR-0534
033300 77  WORK-FORMULA-CODE            PIC X.                        CR-0534
033400 77  WORK-DAY-COUNT               PIC 9(3) COMP.                CR-0534
033500
033600 01  THE-PRESENT-VALUE-TYPES.
033700     05  FILLER PIC 99 VALUE 13.  05  FILLER PIC X VALUE "P".
033800     05  FILLER PIC 99 VALUE 14.  05  FILLER PIC X VALUE "A".
033900     05  FILLER PIC 99 VALUE 15.  05  FILLER PIC X VALUE "F".
034000     05  FILLER PIC 99 VALUE 16.  05  FILLER PIC X VALUE "T".
034100     05  FILLER PIC 99 VALUE 17.  05  FILLER PIC X VALUE "C".
034200 01  FILLER REDEFINES THE-PRESENT-VALUE-TYPES.
034300     05  PRESENT-VALUE-TYPE-TABLE OCCURS 5 TIMES
034400          INDEXED BY PRESENT-VALUE-TYPE-INDEX.
034500         10  PRESENT-VALUE-TYPE-CODE   PIC 99.
034600         10  PRESENT-VALUE-TYPE-FORMULA PIC X.
034700
034800*---------------------------------                              CR-0534
034900* Work fields for the two daily-                                CR-0534
035000* compounding formulas (15-16) -                                CR-0534
035100* f, b and bN hold the names used                                CR-0534
035200* when this formula was worked out                                CR-0534
035300* on paper, kept the same here so                                CR-0534
035400* the program and the scratch pad                                CR-0534
035500* still match.                                                   CR-0534
035600*---------------------------------                              CR-0534
035700 01  WORK-F                       PIC S9(3)V9(9).               CR-0534
035800 01  WORK-B                       PIC S9(3)V9(9).                CR-0534
035900 01  WORK-BN                      PIC S9(3)V9(9).                CR-0534
036000
036100*---------------------------------                              CR-0534
036200* Work fields for continuous                                    CR-0534
036300* compounding (17) - e^-i and                                    CR-0534
036400* e^-(n+1)i, built off the Euler                                 CR-0534
036500* constant below since there is                                  CR-0534
036600* no EXP function on this system.                                 CR-0534
036700*---------------------------------                              CR-0534
036800 77  WORK-EULER-CONSTANT          PIC 9V9(9) VALUE 2.718281828. CR-0534
036900 01  WORK-EXP-NEG-I               PIC S9(3)V9(9).               CR-0534
037000 01  WORK-EXP-NEG-N1I             PIC S9(3)V9(9).               CR-0534
037100
037200*---------------------------------                              CR-0534
037300* PV-between-cash-flow unit work                                 CR-0534
037400* area (calc types 18-19) - the                                  CR-0534
037500* first/second/third-part names                                 CR-0534
037600* match the three-part layout the                                CR-0534
037700* formulas are documented with on                                 CR-0534
037800* the rate sheet this unit was                                   CR-0534
037900* built from.  WORK-PVB-FACTOR is                                CR-0534
038000* this unit's own daily growth                                   CR-0534
038100* factor, kept apart from WORK-F                                 CR-0534
038200* above since the two units carry                                CR-0534
038300* different day-count conventions.                                CR-0534
038400*---------------------------------                              CR-0534
038500 01  WORK-PVB-FACTOR              PIC S9(3)V9(9).               CR-0534
038600 01  WORK-FIRST-PART              PIC S9(9)V9(9).               CR-0534
038700 01  WORK-SECOND-PART             PIC S9(9)V9(9).               CR-0534
038800 01  WORK-THIRD-PART              PIC S9(9)V9(9).               CR-0534
038900
039000 PROCEDURE DIVISION.
039100 PROGRAM-BEGIN.
039200     PERFORM OPENING-PROCEDURE.
039300     PERFORM MAIN-PROCESS.
039400     PERFORM CLOSING-PROCEDURE.
039500
039600 PROGRAM-EXIT.
039700     EXIT PROGRAM.
039800
039900 PROGRAM-DONE.
040000     STOP RUN.
040100
040200 OPENING-PROCEDURE.
040300     OPEN INPUT  CALC-REQUEST-FILE.
040400     OPEN OUTPUT CALC-RESULT-FILE.
040500     OPEN OUTPUT REPORT-FILE.
040600     PERFORM ZERO-THE-TOTALS.
040700
040800 ZERO-THE-TOTALS.
040900     MOVE ZERO TO ANNUITY-RECORDS      ANNUITY-OK-COUNT
041000                  ANNUITY-ERROR-COUNT.
041100     MOVE ZERO TO PRESENT-VALUE-RECORDS
041200                  PRESENT-VALUE-OK-COUNT
041300                  PRESENT-VALUE-ERROR-COUNT.
041400     MOVE ZERO TO PV-BETWEEN-RECORDS   PV-BETWEEN-OK-COUNT
041500                  PV-BETWEEN-ERROR-COUNT.
041600
041700 CLOSING-PROCEDURE.
041800     CLOSE CALC-REQUEST-FILE.
041900     CLOSE CALC-RESULT-FILE.
042000     CLOSE REPORT-FILE.
042100
042200 MAIN-PROCESS.
042300     PERFORM READ-NEXT-REQUEST.
042400     PERFORM PROCESS-ONE-REQUEST
042500         UNTIL CALC-REQUEST-AT-END = "Y".
042600     PERFORM PRINT-SUMMARY-REPORT.
042700
042800 READ-NEXT-REQUEST.
042900     MOVE "N" TO CALC-REQUEST-AT-END.
043000     READ CALC-REQUEST-FILE
043100         AT END MOVE "Y" TO CALC-REQUEST-AT-END.
043200
043300 PROCESS-ONE-REQUEST.
043400     PERFORM BUILD-THE-RESULT-HEADER.                           CR-0534
043500     PERFORM DISPATCH-THE-REQUEST.
043600     PERFORM WRITE-THE-CALC-RESULT.                             CR-0534
043700     PERFORM READ-NEXT-REQUEST.
043800
043900*---------------------------------                              CR-0534
044000* Echo the request's own ID and                                 CR-0534
044100* calc type onto the result record                              CR-0534
044200* before any unit has a chance to                                CR-0534
044300* fill in the value/status part.                                CR-0534
044400*---------------------------------                              CR-0534
044500 BUILD-THE-RESULT-HEADER.                                       CR-0534
044600     MOVE SPACE TO CALC-RESULT-RECORD.                          CR-0534
044700     MOVE REQ-ID          TO RES-ID.                            CR-0534
044800     MOVE REQ-CALC-TYPE   TO RES-CALC-TYPE.                     CR-0534
044900
045000*---------------------------------
045100* Dispatch - one record, one unit.
045200*---------------------------------
045300 DISPATCH-THE-REQUEST.
045400     PERFORM LOAD-THE-UNIT-CODE.
045500     IF UNIT-CODE = "A"
045600         PERFORM PROCESS-ANNUITY-REQUEST
045700         GO TO DISPATCH-THE-REQUEST-EXIT.
045800     IF UNIT-CODE = "P"
045900         PERFORM PROCESS-PRESENT-VALUE-REQUEST
046000         GO TO DISPATCH-THE-REQUEST-EXIT.
046100     IF UNIT-CODE = "B"
046200         PERFORM PROCESS-PV-BETWEEN-REQUEST
046300         GO TO DISPATCH-THE-REQUEST-EXIT.
046400*---------------------------------
046500* A CODE THAT IS NOT IN THE TABLE
046600* IS A BAD INPUT RECORD, NOT A
046700* DISPATCH BUG - IT STILL GETS ONE
046800* OUTPUT RECORD (PER THE OVERALL
046900* JOB FLOW RULE), JUST AN ERROR
047000* ONE, AND IT DOES NOT BELONG TO
047100* ANY OF THE THREE UNITS SO IT IS
047200* NOT ADDED TO ANY OF THEIR COUNTS.
047300*---------------------------------
047400     PERFORM PROCESS-UNKNOWN-REQUEST.
047500 DISPATCH-THE-REQUEST-EXIT.
047600     EXIT.
047700
047800 LOAD-THE-UNIT-CODE.
047900     MOVE SPACE TO UNIT-CODE.
048000     SET CALC-TYPE-INDEX TO 1.
048100     SEARCH CALC-TYPE-TABLE
048200         AT END
048300             MOVE SPACE TO UNIT-CODE
048400         WHEN
048500             CALC-TYPE-CODE(CALC-TYPE-INDEX) = REQ-CALC-TYPE-NUM
048600             MOVE CALC-TYPE-UNIT(CALC-TYPE-INDEX) TO UNIT-CODE.
048700
048800*---------------------------------                              CR-0534
048900* A code the table does not know                                CR-0534
049000* has no unit to run, so the                                    CR-0534
049100* result is set to ER directly -                                CR-0534
049200* no formula group involved.                                    CR-0534
049300*---------------------------------                              CR-0534
049400 PROCESS-UNKNOWN-REQUEST.                                       CR-0534
049500     MOVE ZERO TO RES-VALUE.                                    CR-0534
049600     MOVE "ER" TO RES-STATUS.                                   CR-0534
049700
049800*---------------------------------
049900* End-of-job summary report.
050000*---------------------------------
050100 PRINT-SUMMARY-REPORT.
050200     PERFORM PRINT-REPORT-HEADING.
050300     PERFORM PRINT-ANNUITY-LINE THRU PRINT-PV-BETWEEN-LINE.       CR-0533
050400     PERFORM PRINT-THE-DASH-LINE.
050500     PERFORM PRINT-THE-TOTAL-LINE.
050600
050700 PRINT-REPORT-HEADING.
050800     MOVE HEADING-LINE-1 TO REPORT-RECORD.
050900     WRITE REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
051000     MOVE HEADING-LINE-2 TO REPORT-RECORD.
051100     WRITE REPORT-RECORD AFTER ADVANCING 1.
051200
051300 PRINT-ANNUITY-LINE.
051400     MOVE ANNUITY-LITERAL      TO UNIT-LINE-NAME.
051500     MOVE ANNUITY-RECORDS      TO UNIT-LINE-RECORDS.
051600     MOVE ANNUITY-OK-COUNT     TO UNIT-LINE-OK.
051700     MOVE ANNUITY-ERROR-COUNT  TO UNIT-LINE-ERRORS.
051800     PERFORM WRITE-THE-UNIT-LINE.
051900
052000 PRINT-PRESENT-VALUE-LINE.
052100     MOVE PRESENT-VALUE-LITERAL     TO UNIT-LINE-NAME.
052200     MOVE PRESENT-VALUE-RECORDS     TO UNIT-LINE-RECORDS.
052300     MOVE PRESENT-VALUE-OK-COUNT    TO UNIT-LINE-OK.
052400     MOVE PRESENT-VALUE-ERROR-COUNT TO UNIT-LINE-ERRORS.
052500     PERFORM WRITE-THE-UNIT-LINE.
052600
052700 PRINT-PV-BETWEEN-LINE.
052800     MOVE PV-BETWEEN-LITERAL    TO UNIT-LINE-NAME.
052900     MOVE PV-BETWEEN-RECORDS    TO UNIT-LINE-RECORDS.
053000     MOVE PV-BETWEEN-OK-COUNT   TO UNIT-LINE-OK.
053100     MOVE PV-BETWEEN-ERROR-COUNT TO UNIT-LINE-ERRORS.
053200     PERFORM WRITE-THE-UNIT-LINE.
053300
053400 WRITE-THE-UNIT-LINE.
053500     MOVE UNIT-LINE TO REPORT-RECORD.
053600     WRITE REPORT-RECORD AFTER ADVANCING 1.
053700
053800 PRINT-THE-DASH-LINE.                                           CR-0455
053900     MOVE DASH-LINE TO REPORT-RECORD.                           CR-0455
054000     WRITE REPORT-RECORD AFTER ADVANCING 1.                     CR-0455
054100
054200 PRINT-THE-TOTAL-LINE.
054300     PERFORM ADD-UP-THE-GRAND-TOTALS.
054400     MOVE GRAND-RECORDS     TO TOTAL-LINE-RECORDS.
054500     MOVE GRAND-OK-COUNT    TO TOTAL-LINE-OK.
054600     MOVE GRAND-ERROR-COUNT TO TOTAL-LINE-ERRORS.
054700     MOVE TOTAL-LINE TO REPORT-RECORD.
054800     WRITE REPORT-RECORD AFTER ADVANCING 1.
054900
055000 ADD-UP-THE-GRAND-TOTALS.
055100     COMPUTE GRAND-RECORDS =
055200         ANNUITY-RECORDS + PRESENT-VALUE-RECORDS
055300             + PV-BETWEEN-RECORDS.
055400     COMPUTE GRAND-OK-COUNT =
055500         ANNUITY-OK-COUNT + PRESENT-VALUE-OK-COUNT
055600             + PV-BETWEEN-OK-COUNT.
055700     COMPUTE GRAND-ERROR-COUNT =
055800         ANNUITY-ERROR-COUNT + PRESENT-VALUE-ERROR-COUNT
055900             + PV-BETWEEN-ERROR-COUNT.
056000
056100 WRITE-THE-CALC-RESULT.                                         CR-0534
056200     WRITE CALC-RESULT-RECORD.                                  CR-0534
056300
056400*=================================                              CR-0534
056500* ANNUITY UNIT - CALC TYPES 01-12                                CR-0534
056600* PULLED IN FROM TVMANN01 (CR-0534)                              CR-0534
056700*=================================                              CR-0534
056800 PROCESS-ANNUITY-REQUEST.                                       CR-0534
056900     IF REQ-INTEREST = ZERO                                     CR-0534
057000         PERFORM SET-THE-ERROR-RESULT                           CR-0534
057100         GO TO PROCESS-ANNUITY-REQUEST-COUNT.                   CR-0534
057200     PERFORM LOAD-FORMULA-FLAGS.
057300     PERFORM RESCALE-FOR-FREQUENCY.
057400     PERFORM CALCULATE-THE-ANNUITY THRU                         CR-0533
057500         CALCULATE-THE-ANNUITY-EXIT.                            CR-0533
057600     PERFORM SET-THE-OK-RESULT.
057700 PROCESS-ANNUITY-REQUEST-COUNT.                                 CR-0534
057800     ADD 1 TO ANNUITY-RECORDS.                                  CR-0534
057900     IF RES-STATUS-IS-OK                                        CR-0534
058000         ADD 1 TO ANNUITY-OK-COUNT                              CR-0534
058100     ELSE                                                       CR-0534
058200         ADD 1 TO ANNUITY-ERROR-COUNT.                          CR-0534
058300
058400*---------------------------------
058500* Calc type 0 when not found means
058600* a request slipped in from the
058700* wrong unit - treat it as the
058800* driver's mistake, not ours, and
058900* answer with an error result.
059000*---------------------------------
059100 LOAD-FORMULA-FLAGS.
059200     MOVE "N" TO WORK-PV-FLAG WORK-DUE-FLAG
059300                 WORK-FREQ-FLAG WORK-UNIT-FLAG.
059400     SET ANNUITY-TYPE-INDEX TO 1.
059500     SEARCH ANNUITY-TYPE-TABLE
059600         AT END
059700             MOVE "N" TO WORK-PV-FLAG
059800         WHEN
059900             ANNUITY-TYPE-CODE(ANNUITY-TYPE-INDEX) =
060000                 REQ-CALC-TYPE-NUM                              CR-0534
060100             MOVE ANNUITY-TYPE-PV(ANNUITY-TYPE-INDEX)
060200                 TO WORK-PV-FLAG
060300             MOVE ANNUITY-TYPE-DUE(ANNUITY-TYPE-INDEX)
060400                 TO WORK-DUE-FLAG
060500             MOVE ANNUITY-TYPE-FREQ(ANNUITY-TYPE-INDEX)
060600                 TO WORK-FREQ-FLAG
060700             MOVE ANNUITY-TYPE-UNIT(ANNUITY-TYPE-INDEX)
060800                 TO WORK-UNIT-FLAG.
060900
061000*---------------------------------
061100* n' = n * freq, i' = i / freq -
061200* done once, before the ordinary
061300* or due formula runs, so the
061400* rest of the program never has
061500* to know a frequency adjustment
061600* happened.
061700*---------------------------------
061800 RESCALE-FOR-FREQUENCY.
061900     IF WORK-FREQ-FLAG = "Y" AND REQ-FREQUENCY NOT = ZERO        CR-0534
062000         COMPUTE WORK-PERIODS-AREA =
062100             REQ-PERIODS * REQ-FREQUENCY                        CR-0534
062200         COMPUTE WORK-RATE-AREA =
062300             REQ-INTEREST / REQ-FREQUENCY                       CR-0534
062400     ELSE
062500         MOVE REQ-PERIODS  TO WORK-PERIODS-AREA                 CR-0534
062600         MOVE REQ-INTEREST TO WORK-RATE-AREA.                   CR-0534
062700
062800 CALCULATE-THE-ANNUITY.
062900     COMPUTE WORK-ONE-PLUS-I = 1 + WORK-RATE-AREA.
063000
063100*---------------------------------
063200* PV numerator is 1 - (1+i)^-n,
063300* FV numerator is (1+i)^n - 1.
063400*---------------------------------
063500 COMPUTE-UNIT-NUMERATOR.
063600     IF WORK-PV-FLAG = "Y"
063700         COMPUTE WORK-NUMERATOR =
063800             1 - (WORK-ONE-PLUS-I ** (- WORK-PERIODS-AREA))
063900     ELSE
064000         COMPUTE WORK-NUMERATOR =
064100             (WORK-ONE-PLUS-I ** WORK-PERIODS-AREA) - 1.
064200
064300*---------------------------------
064400* Ordinary denominator is plain i,
064500* due denominator is 1-(1+i)^-1.
064600*---------------------------------
064700 COMPUTE-UNIT-DENOMINATOR.
064800     IF WORK-DUE-FLAG = "Y"
064900         COMPUTE WORK-DENOMINATOR =
065000             1 - (WORK-ONE-PLUS-I ** (-1))
065100     ELSE
065200         MOVE WORK-RATE-AREA TO WORK-DENOMINATOR.
065300
065400 COMPUTE-THE-UNIT-VALUE.
065500     COMPUTE WORK-UNIT-VALUE =
065600         WORK-NUMERATOR / WORK-DENOMINATOR.
065700
065800*---------------------------------
065900* Unit formulas (01-04) stop here.
066000* Cash-flow formulas (05-12) scale
066100* the unit value by REQ-CASH-FLOW.
066200*---------------------------------
066300 APPLY-THE-CASH-FLOW.
066400     IF WORK-UNIT-FLAG = "N"
066500         COMPUTE WORK-UNIT-VALUE =
066600             REQ-CASH-FLOW * WORK-UNIT-VALUE.                   CR-0534
066700 CALCULATE-THE-ANNUITY-EXIT.                                     CR-0533
066800     EXIT.                                                       CR-0533
066900
067000*=================================                              CR-0534
067100* PRESENT VALUE UNIT - CALC TYPES 13-17                          CR-0534
067200* PULLED IN FROM TVMPRV01 (CR-0534)                              CR-0534
067300*=================================                              CR-0534
067400 PROCESS-PRESENT-VALUE-REQUEST.                                 CR-0534
067500     IF REQ-INTEREST = ZERO                                     CR-0534
067600         PERFORM SET-THE-ERROR-RESULT                           CR-0534
067700         GO TO PROCESS-PRESENT-VALUE-REQUEST-COUNT.             CR-0534
067800     PERFORM LOAD-THE-FORMULA-CODE THRU                         CR-0533
067900         CALCULATE-THE-PRESENT-VALUE-EXIT.                      CR-0533
068000     PERFORM SET-THE-OK-RESULT.
068100 PROCESS-PRESENT-VALUE-REQUEST-COUNT.                           CR-0534
068200     ADD 1 TO PRESENT-VALUE-RECORDS.                            CR-0534
068300     IF RES-STATUS-IS-OK                                        CR-0534
068400         ADD 1 TO PRESENT-VALUE-OK-COUNT                        CR-0534
068500     ELSE                                                       CR-0534
068600         ADD 1 TO PRESENT-VALUE-ERROR-COUNT.                    CR-0534
068700
068800 LOAD-THE-FORMULA-CODE.
068900     MOVE SPACE TO WORK-FORMULA-CODE.
069000     SET PRESENT-VALUE-TYPE-INDEX TO 1.
069100     SEARCH PRESENT-VALUE-TYPE-TABLE
069200         AT END
069300             MOVE SPACE TO WORK-FORMULA-CODE
069400         WHEN
069500             PRESENT-VALUE-TYPE-CODE(PRESENT-VALUE-TYPE-INDEX)
069600                 = REQ-CALC-TYPE-NUM                            CR-0534
069700             MOVE PRESENT-VALUE-TYPE-FORMULA
069800                 (PRESENT-VALUE-TYPE-INDEX)
069900                 TO WORK-FORMULA-CODE.
070000
070100 CALCULATE-THE-PRESENT-VALUE.                                   CR-0534
070200     IF WORK-FORMULA-CODE = "P"
070300         PERFORM CALCULATE-PERPETUITY-PV                        CR-0533
070400         GO TO CALCULATE-THE-PRESENT-VALUE-EXIT.                CR-0533
070500     IF WORK-FORMULA-CODE = "A"
070600         PERFORM CALCULATE-ANNUAL-PV                            CR-0533
070700         GO TO CALCULATE-THE-PRESENT-VALUE-EXIT.                CR-0533
070800     IF WORK-FORMULA-CODE = "F"
070900         MOVE 365 TO WORK-DAY-COUNT                             CR-0533
071000         PERFORM CALCULATE-DAILY-BASIS-PV                       CR-0533
071100         GO TO CALCULATE-THE-PRESENT-VALUE-EXIT.                CR-0533
071200     IF WORK-FORMULA-CODE = "T"
071300         MOVE 360 TO WORK-DAY-COUNT                             CR-0533
071400         PERFORM CALCULATE-DAILY-BASIS-PV                       CR-0533
071500         GO TO CALCULATE-THE-PRESENT-VALUE-EXIT.                CR-0533
071600     IF WORK-FORMULA-CODE = "C"
071700         PERFORM CALCULATE-CONTINUOUS-PV.                       CR-0533
071800 CALCULATE-THE-PRESENT-VALUE-EXIT.                              CR-0533
071900     EXIT.                                                      CR-0533
072000
072100*---------------------------------
072200* perpetuityPV(cf,i) = cf / i
072300*---------------------------------
072400 CALCULATE-PERPETUITY-PV.
072500     COMPUTE WORK-UNIT-VALUE =
072600         REQ-CASH-FLOW / REQ-INTEREST.                          CR-0534
072700
072800*---------------------------------
072900* annualPV(n,cf,i) = cf*(1-(1+i)^-n)/i
073000*---------------------------------
073100 CALCULATE-ANNUAL-PV.
073200     COMPUTE WORK-ONE-PLUS-I = 1 + REQ-INTEREST.                CR-0534
073300     COMPUTE WORK-NUMERATOR =
073400         REQ-CASH-FLOW *                                        CR-0534
073500         (1 - (WORK-ONE-PLUS-I ** (- REQ-PERIODS))).            CR-0534
073600     COMPUTE WORK-UNIT-VALUE =
073700         WORK-NUMERATOR / REQ-INTEREST.                         CR-0534
073800
073900*---------------------------------
074000* dailyBasisPV / daily360PV.
074100* f = 1 + i/dayCount
074200* b = f^-dayCount
074300* bN = b^(n+1)
074400* result = cf*(b-bN) / (1-b)
074500*---------------------------------
074600 CALCULATE-DAILY-BASIS-PV.
074700     COMPUTE WORK-F =
074800         1 + (REQ-INTEREST / WORK-DAY-COUNT).                   CR-0534
074900     COMPUTE WORK-B =
075000         WORK-F ** (- WORK-DAY-COUNT).
075100     COMPUTE WORK-BN =
075200         WORK-B ** (REQ-PERIODS + 1).                           CR-0534
075300     COMPUTE WORK-NUMERATOR =
075400         REQ-CASH-FLOW * (WORK-B - WORK-BN).                    CR-0534
075500     COMPUTE WORK-DENOMINATOR = 1 - WORK-B.
075600     COMPUTE WORK-UNIT-VALUE =
075700         WORK-NUMERATOR / WORK-DENOMINATOR.
075800
075900*---------------------------------
076000* annualConPV(n,cf,i) =
076100*     cf*(e^-i - e^-(n+1)i) / (1-e^-i)
076200*---------------------------------
076300 CALCULATE-CONTINUOUS-PV.
076400     COMPUTE WORK-EXP-NEG-I =
076500         WORK-EULER-CONSTANT ** (- REQ-INTEREST).               CR-0534
076600     COMPUTE WORK-EXP-NEG-N1I =
076700         WORK-EULER-CONSTANT **
076800             (- (REQ-PERIODS + 1) * REQ-INTEREST).              CR-0534
076900     COMPUTE WORK-NUMERATOR =
077000         REQ-CASH-FLOW * (WORK-EXP-NEG-I - WORK-EXP-NEG-N1I).    CR-0534
077100     COMPUTE WORK-DENOMINATOR = 1 - WORK-EXP-NEG-I.
077200     COMPUTE WORK-UNIT-VALUE =
077300         WORK-NUMERATOR / WORK-DENOMINATOR.
077400
077500*=================================                              CR-0534
077600* PV-BETWEEN-CF UNIT - CALC TYPES 18-19                          CR-0534
077700* PULLED IN FROM TVMPVB01 (CR-0534)                              CR-0534
077800*=================================                              CR-0534
077900 PROCESS-PV-BETWEEN-REQUEST.                                    CR-0534
078000     IF REQ-INTEREST = ZERO                                     CR-0534
078100         PERFORM SET-THE-ERROR-RESULT                           CR-0534
078200         GO TO PROCESS-PV-BETWEEN-REQUEST-COUNT.                CR-0534
078300     PERFORM CALCULATE-THE-PV-BETWEEN-VALUE THRU                CR-0533
078400         CALCULATE-THE-PV-BETWEEN-VALUE-EXIT.                   CR-0533
078500     PERFORM SET-THE-OK-RESULT.
078600 PROCESS-PV-BETWEEN-REQUEST-COUNT.                              CR-0534
078700     ADD 1 TO PV-BETWEEN-RECORDS.                               CR-0398
078800     IF RES-STATUS-IS-OK                                        CR-0534
078900         ADD 1 TO PV-BETWEEN-OK-COUNT                           CR-0398
079000     ELSE                                                       CR-0398
079100         ADD 1 TO PV-BETWEEN-ERROR-COUNT.                       CR-0398
079200
079300 CALCULATE-THE-PV-BETWEEN-VALUE.                                CR-0534
079400     COMPUTE WORK-PVB-FACTOR = 1 + (REQ-INTEREST / 365).        CR-0534
079500     IF REQ-CALC-TYPE-NUM = 18                                  CR-0534
079600         GO TO CALCULATE-PV-BETWEEN-CF-365.                     CR-0533
079700     IF REQ-CALC-TYPE-NUM = 19                                  CR-0534
079800         GO TO CALCULATE-PV-PERPETUITY-BETWEEN-CF.              CR-0533
079900     GO TO CALCULATE-THE-PV-BETWEEN-VALUE-EXIT.                 CR-0533
080000
080100*---------------------------------
080200* pvBetweenCF365(days,n,cf,i):
080300*   firstPart  = cf / f^days
080400*   secondPart = 1/f^(n*365) - 1
080500*   thirdPart  = 1/f^365 - 1
080600*   result = firstPart*secondPart/thirdPart
080700*---------------------------------
080800 CALCULATE-PV-BETWEEN-CF-365.
080900     COMPUTE WORK-FIRST-PART =
081000         REQ-CASH-FLOW / (WORK-PVB-FACTOR ** REQ-DAYS).         CR-0534
081100     COMPUTE WORK-SECOND-PART =
081200         (1 / (WORK-PVB-FACTOR ** (REQ-PERIODS * 365))) - 1.    CR-0534
081300     COMPUTE WORK-THIRD-PART =
081400         (1 / (WORK-PVB-FACTOR ** 365)) - 1.                    CR-0534
081500     COMPUTE WORK-NUMERATOR =
081600         WORK-FIRST-PART * WORK-SECOND-PART.
081700     COMPUTE WORK-UNIT-VALUE =
081800         WORK-NUMERATOR / WORK-THIRD-PART.
081900     GO TO CALCULATE-THE-PV-BETWEEN-VALUE-EXIT.                 CR-0533
082000
082100*---------------------------------
082200* pvPerpetuityBetweenCF(days,cf,i):
082300*   firstPart  = f^(365-days)
082400*   secondPart = f^365 - 1
082500*   result = cf*firstPart/secondPart
082600*---------------------------------
082700 CALCULATE-PV-PERPETUITY-BETWEEN-CF.
082800     COMPUTE WORK-FIRST-PART =
082900         WORK-PVB-FACTOR ** (365 - REQ-DAYS).                   CR-0534
083000     COMPUTE WORK-SECOND-PART =
083100         (WORK-PVB-FACTOR ** 365) - 1.                          CR-0534
083200     COMPUTE WORK-NUMERATOR =
083300         REQ-CASH-FLOW * WORK-FIRST-PART.                       CR-0534
083400     COMPUTE WORK-UNIT-VALUE =
083500         WORK-NUMERATOR / WORK-SECOND-PART.
083600 CALCULATE-THE-PV-BETWEEN-VALUE-EXIT.                           CR-0533
083700     EXIT.                                                      CR-0533
083800
083900*---------------------------------                              CR-0534
084000* Shared by all three units - the                                CR-0534
084100* rounding happens once, here, at                                CR-0534
084200* the point the result is written.                                CR-0534
084300*---------------------------------                              CR-0534
084400 SET-THE-OK-RESULT.
084500     COMPUTE RES-VALUE ROUNDED = WORK-UNIT-VALUE.                CR-0534
084600     MOVE "OK" TO RES-STATUS.                                   CR-0534
084700
084800 SET-THE-ERROR-RESULT.
084900     MOVE ZERO TO RES-VALUE.                                    CR-0534
085000     MOVE "ER" TO RES-STATUS.                                   CR-0534
