000100*---------------------------------
000200* FDCALCRS.CBL
000300* TVM calculation result record.
000400* Written once per CALC-REQUEST
000500* record, same order as input.
000600*---------------------------------
000700 FD  CALC-RESULT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  CALC-RESULT-RECORD.
001000     05  RES-ID                   PIC 9(6).
001100     05  RES-CALC-TYPE            PIC X(2).
001200     05  RES-VALUE                PIC S9(13)V9(4).
001300     05  RES-STATUS               PIC X(2).
001400         88  RES-STATUS-IS-OK     VALUE "OK".
001500         88  RES-STATUS-IS-ERROR  VALUE "ER".
001600     05  FILLER                   PIC X(10).
001700
001800*---------------------------------
001900* Numeric-compare view, kept in
002000* step with CALC-REQUEST-TYPE-
002100* VIEW for symmetry when the
002200* result record is re-read by a
002300* later job in this stream.
002400*---------------------------------
002500 01  CALC-RESULT-TYPE-VIEW REDEFINES CALC-RESULT-RECORD.
002600     05  FILLER                   PIC 9(6).
002700     05  RES-CALC-TYPE-NUM        PIC 99.
002800     05  FILLER                   PIC X(29).
