000100*---------------------------------
000200* SLTVMRPT.CBL
000300* FILE-CONTROL entry for the TVM
000400* batch summary report.
000500*---------------------------------
000600     SELECT REPORT-FILE
000700         ASSIGN TO "TVMRPT"
000800         ORGANIZATION IS LINE SEQUENTIAL.
